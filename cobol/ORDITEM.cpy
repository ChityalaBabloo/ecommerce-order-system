000100******************************************************************
000200*    ORDITEM.CPY                                                *
000300*    ORDER LINE ITEM RECORD LAYOUT.  CHILD OF ORDER-RECORD,      *
000400*    CONTIGUOUS ON ITM-ORDER-ID WITHIN THE ITEM FILE.  SHARED BY *
000500*    ORD010-EDIT (THE ONLY PROGRAM THAT READS THE ITEM FILE).    *
000600*    NOTE -- THE FIELDS BELOW ADD UP TO THE FULL 69-BYTE ITEM-   *
000700*    FILE RECORD LENGTH WITH NOTHING LEFT OVER, SO (UNLIKE MOST  *
000800*    OF OUR LAYOUTS) THERE IS NO TRAILING FILLER PAD HERE -- ONE *
000900*    WOULD JUST PUSH THE RECORD PAST THE DOCUMENTED LENGTH.      *
001000******************************************************************
001100*
001200 01  ITEM-RECORD.
001300     05  ITM-ORDER-ID                PIC 9(08).
001400     05  ITM-ID                      PIC 9(08).
001500     05  ITM-PROD-NAME               PIC X(30).
001600     05  ITM-QUANTITY                PIC 9(05).
001700     05  ITM-PRICE                   PIC S9(6)V99.
001800     05  ITM-SUBTOTAL                PIC S9(8)V99.
001900*
