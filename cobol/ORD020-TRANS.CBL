000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORD020-TRANS.
000400 AUTHOR.      D M SAUNDERS.
000500 INSTALLATION. CENTRAL DATA PROCESSING - ORDER SYSTEMS GROUP.
000600 DATE-WRITTEN. 04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ORD020-TRANS                                                *
001300*                                                                *
001400*    STEP 2 OF THE ORDER PROCESSING RUN.  TRANS-FILE ARRIVES IN  *
001500*    ARBITRARY ORDER SO THE INPUT PROCEDURE EDITS EACH           *
001600*    TRANSACTION AND RELEASES THE GOOD ONES TO BE SORTED ON      *
001700*    TRN-ORDER-ID.  THE OUTPUT PROCEDURE THEN MATCHES THE SORTED *
001800*    TRANSACTIONS AGAINST ORDWK1 (BUILT BY ORD010-EDIT) AND      *
001900*    APPLIES THE STATUS-TRANSITION AND CANCELLATION RULES,       *
002000*    WRITING THE UPDATED ORDERS TO ORDWK2.  AN ORDER MAY RECEIVE *
002100*    MORE THAN ONE TRANSACTION IN A RUN; THEY ARE APPLIED IN     *
002200*    ORDER-ID, ARRIVAL SEQUENCE.                                 *
002300*                                                                *
002400******************************************************************
002500*    CHANGE LOG                                                  *
002600******************************************************************
002700* 04/02/91  DMS  REQ 4472   ORIGINAL PROGRAM.
002800* 07/11/91  DMS  REQ 4528   ADDED MULTIPLE-TRANSACTIONS-PER-ORDER
002900*                           SUPPORT -- SINGLE ORDER A DAY WAS NOT
003000*                           ENOUGH FOR THE CALL CENTER.
003100* 01/30/92  RBW  REQ 4777   CORRECTED CANCEL REASON TEXT TO
003200*                           INCLUDE CURRENT STATUS.
003300* 05/08/93  RBW  REQ 5190   SYNCHRONIZED WITH ORD010-EDIT RELEASE.
003400* 02/27/95  DMS  REQ 5804   ADDED RUN-CONTROL COUNTS FILE.
003500* 08/14/96  TLK  REQ 6215   CORRECTED REJECT REASON TEXT WIDTH.
003600* 09/30/98  RBW  REQ 6690   CENTURY WINDOW REVIEW -- NO DATE
003700*                           FIELDS STORED ON THIS PROGRAM'S
003800*                           FILES, NO Y2K EXPOSURE. SIGNED OFF.
003900* 03/15/99  DMS  REQ 6711   Y2K CERTIFICATION -- RUN DATE DISPLAY
004000*                           VERIFIED FOR CENTURY ROLLOVER.
004100* 06/20/01  TLK  REQ 7055   ADDED INVALID-ACTION-CODE EDIT, BAD
004200*                           TRANSACTION FEED FROM WEB FRONT END.
004300* 04/18/03  DMS  REQ 7301   CLEANED UP PARAGRAPH NUMBERING.
004310* 11/12/09  KMR  REQ 7844   ADDED PERFORM THRU RANGES AND AN
004320*                           EXIT-STYLE GO TO ON THE TRANSACTION
004330*                           READ PER STANDARDS AUDIT.
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900*
005000 SPECIAL-NAMES.
005100     UPSI-0 IS RERUN-SWITCH.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT TRANS-FILE  ASSIGN TO "ORDTRAN".
005800     SELECT ORDWK1      ASSIGN TO "ORDWK1".
005900     SELECT ORDWK2      ASSIGN TO "ORDWK2"
006000                        FILE STATUS IS ORDWK2-FILE-STATUS.
006100     SELECT REJECT-FILE ASSIGN TO "ORDREJ"
006200                        FILE STATUS IS REJECT-FILE-STATUS.
006300     SELECT RUNCTL      ASSIGN TO "ORDRUNC".
006400     SELECT TRNSRT      ASSIGN TO "TRNSRT01".
006500*
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900*
007000 FD  TRANS-FILE.
007100*
007200     COPY ORDTRAN.
007300*
007400 FD  ORDWK1.
007500*
007600     COPY ORDDTL.
007700*
007800 FD  ORDWK2.
007900*
008000     COPY ORDDTL
008100         REPLACING ==ORDER-DETAIL-RECORD== BY ==ORDER-DETAIL-RECORD-2==
008200                   ==OD-== BY ==O2-==.
008300*
008500 FD  REJECT-FILE.
008600*
008700     COPY REJLINE.
008800*
008900 FD  RUNCTL.
009000*
009100     COPY RUNCTL.
009200*
009300 SD  TRNSRT.
009400*
009500 01  SORT-TRANSACTION-RECORD.
009600     05  ST-ORDER-ID                 PIC 9(08).
009700     05  ST-ACTION                   PIC X(08).
009800     05  ST-NEW-STATUS               PIC X(10).
009900     05  FILLER                      PIC X(02).
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  WS-SWITCHES.
010400     05  MASTER-EOF-SWITCH           PIC X       VALUE "N".
010500         88  MASTER-EOF                          VALUE "Y".
010600     05  TRANS-EOF-SWITCH            PIC X       VALUE "N".
010700         88  TRANS-EOF                           VALUE "Y".
010800     05  VALID-TRANSACTION-SWITCH    PIC X       VALUE "Y".
010900         88  VALID-TRANSACTION                   VALUE "Y".
011000     05  FILLER                      PIC X(04).
011100*
011200 01  WS-RUN-DATE-FIELDS.
011300     05  WS-RUN-DATE                 PIC 9(06).
011400 01  WS-RUN-DATE-FIELDS-R REDEFINES WS-RUN-DATE-FIELDS.
011500     05  WS-RUN-YY                   PIC 99.
011600     05  WS-RUN-MM                   PIC 99.
011700     05  WS-RUN-DD                   PIC 99.
011800*
011900 77  WS-MASTER-KEY-N                 PIC 9(08)   VALUE ZERO.
012000 77  WS-MASTER-KEY-A REDEFINES WS-MASTER-KEY-N
012100                                     PIC X(08).
012200*
012300 77  WS-TRANS-KEY-N                  PIC 9(08)   VALUE ZERO.
012400 77  WS-TRANS-KEY-A REDEFINES WS-TRANS-KEY-N
012500                                     PIC X(08).
012600*
012700 01  WS-COUNTERS.
012800     05  WS-TRANS-APPLIED-CT         PIC S9(7)   COMP.
012900     05  WS-TRANS-REJECTED-CT        PIC S9(7)   COMP.
012910     05  FILLER                      PIC X(04).
013000*
013100 77  WS-REJECT-REASON                PIC X(60).
013200*
013300 01  WS-FILE-STATUS-FIELDS.
013400     05  ORDWK2-FILE-STATUS          PIC XX.
013500         88  ORDWK2-SUCCESSFUL               VALUE "00".
013600     05  REJECT-FILE-STATUS          PIC XX.
013700         88  REJECT-FILE-SUCCESSFUL          VALUE "00".
013710     05  FILLER                      PIC X(04).
013800*
013900 PROCEDURE DIVISION.
014000*
014100 000-APPLY-ORDER-TRANSACTIONS.
014200*
014300     PERFORM 100-INITIALIZE-RUN.
014400     SORT TRNSRT
014500         ON ASCENDING KEY ST-ORDER-ID
014600         INPUT PROCEDURE IS 200-EDIT-TRANSACTIONS
014700         OUTPUT PROCEDURE IS 500-APPLY-TRANSACTIONS-TO-ORDERS.
014800     PERFORM 900-FINISH-RUN.
014900     STOP RUN.
015000*
015100 100-INITIALIZE-RUN.
015200*
015300     ACCEPT WS-RUN-DATE FROM DATE.
015400     DISPLAY "ORD020-TRANS RUN DATE " WS-RUN-MM "/" WS-RUN-DD
015500         "/" WS-RUN-YY.
015600     IF RERUN-SWITCH
015700         DISPLAY "ORD020-TRANS RUNNING IN RERUN MODE".
015800     OPEN INPUT  TRANS-FILE
015900                 ORDWK1
016000          OUTPUT ORDWK2
016100          EXTEND REJECT-FILE.
016200     OPEN I-O    RUNCTL.
016300     READ RUNCTL.
016400     MOVE ZERO TO WS-TRANS-APPLIED-CT
016500                  WS-TRANS-REJECTED-CT.
016600*
016700 200-EDIT-TRANSACTIONS.
016800*
016900     PERFORM 210-EDIT-ONE-TRANSACTION
017000         UNTIL TRANS-EOF.
017100*
017200 210-EDIT-ONE-TRANSACTION.
017300*
017400     PERFORM 220-READ-TRANSACTION THRU 220-EXIT.
017500     IF NOT TRANS-EOF
017600         PERFORM 230-CHECK-ACTION-CODE
017700         IF VALID-TRANSACTION
017800             PERFORM 240-RELEASE-TRANSACTION
017900         ELSE
018000             PERFORM 800-REJECT-TRANSACTION.
018100*
018200 220-READ-TRANSACTION.
018300*
018400     READ TRANS-FILE
018500         AT END
018550             MOVE "Y" TO TRANS-EOF-SWITCH
018570             GO TO 220-EXIT.
018600 220-EXIT.
018650     EXIT.
018700*
018800 230-CHECK-ACTION-CODE.
018900*
019000     MOVE "Y" TO VALID-TRANSACTION-SWITCH.
019100     IF NOT TRN-IS-STATUS AND NOT TRN-IS-CANCEL
019200         MOVE "N" TO VALID-TRANSACTION-SWITCH
019300         MOVE "INVALID TRANSACTION ACTION CODE" TO WS-REJECT-REASON.
019400*
019500 240-RELEASE-TRANSACTION.
019600*
019700     MOVE TRN-ORDER-ID  TO ST-ORDER-ID.
019800     MOVE TRN-ACTION    TO ST-ACTION.
019900     MOVE TRN-NEW-STATUS TO ST-NEW-STATUS.
020000     RELEASE SORT-TRANSACTION-RECORD.
020100*
020200 500-APPLY-TRANSACTIONS-TO-ORDERS.
020300*
020400     PERFORM 510-READ-ORDER THRU 520-RETURN-TRANSACTION.
020600     PERFORM 600-PROCESS-ORDER-TRANS
020700         UNTIL WS-MASTER-KEY-A = HIGH-VALUE
020800           AND WS-TRANS-KEY-A = HIGH-VALUE.
020900*
021000 510-READ-ORDER.
021100*
021200     READ ORDWK1
021300         AT END
021400             MOVE "Y" TO MASTER-EOF-SWITCH
021500             MOVE HIGH-VALUE TO WS-MASTER-KEY-A.
021600     IF NOT MASTER-EOF
021700         MOVE OD-ORDER-ID TO WS-MASTER-KEY-A.
021800*
021900 520-RETURN-TRANSACTION.
022000*
022100     RETURN TRNSRT INTO SORT-TRANSACTION-RECORD
022200         AT END
022300             MOVE "Y" TO TRANS-EOF-SWITCH
022400             MOVE HIGH-VALUE TO WS-TRANS-KEY-A.
022500     IF NOT TRANS-EOF
022600         MOVE ST-ORDER-ID TO WS-TRANS-KEY-A.
022700*
022800 600-PROCESS-ORDER-TRANS.
022900*
023000     EVALUATE TRUE
023100         WHEN WS-TRANS-KEY-A < WS-MASTER-KEY-A
023150             MOVE SPACE TO REJECT-RECORD
023200             MOVE ST-ORDER-ID TO RJ-ORDER-ID
023300             MOVE ST-ACTION   TO RJ-ACTION
023400             STRING "ORDER NOT FOUND WITH ID: " DELIMITED BY SIZE
023500                 ST-ORDER-ID  DELIMITED BY SIZE
023600                 INTO RJ-REASON
023700             PERFORM 800-REJECT-TRANSACTION
023800             PERFORM 520-RETURN-TRANSACTION
023900         WHEN WS-TRANS-KEY-A = WS-MASTER-KEY-A
024000             AND NOT MASTER-EOF
024100             IF ST-ACTION = "STATUS  "
024300                 PERFORM 650-EDIT-STATUS-TRANSITION
024400             ELSE
024500                 PERFORM 700-APPLY-CANCEL-TRANSACTION
024600             END-IF
024700             PERFORM 520-RETURN-TRANSACTION
024800         WHEN OTHER
024900             PERFORM 750-WRITE-ORDER
025000             PERFORM 510-READ-ORDER
025100     END-EVALUATE.
025200*
025300 650-EDIT-STATUS-TRANSITION.
025400*
025500     MOVE SPACE TO WS-REJECT-REASON.
025600     EVALUATE TRUE
025700         WHEN OD-CANCELLED
025800             MOVE "CANNOT UPDATE STATUS OF A CANCELLED ORDER"
025900                 TO WS-REJECT-REASON
026000         WHEN OD-DELIVERED
026100             MOVE "CANNOT UPDATE STATUS OF A DELIVERED ORDER"
026200                 TO WS-REJECT-REASON
026300         WHEN OD-PENDING
026400             IF ST-NEW-STATUS = "PROCESSING" OR ST-NEW-STATUS =
026500                 "CANCELLED "
026600                 CONTINUE
026700             ELSE
026800                 STRING "PENDING ORDERS CAN ONLY MOVE TO "
026900                     DELIMITED BY SIZE
027000                     "PROCESSING OR BE CANCELLED"
027010                     DELIMITED BY SIZE
027020                     INTO WS-REJECT-REASON
027100             END-IF
027200         WHEN OD-PROCESSING
027300             IF ST-NEW-STATUS NOT = "SHIPPED   "
027400                 STRING "PROCESSING ORDERS CAN ONLY MOVE TO "
027410                     DELIMITED BY SIZE
027420                     "SHIPPED" DELIMITED BY SIZE
027500                     INTO WS-REJECT-REASON
027600             END-IF
027700         WHEN OD-SHIPPED
027800             IF ST-NEW-STATUS NOT = "DELIVERED "
027900                 STRING "SHIPPED ORDERS CAN ONLY MOVE TO "
027910                     DELIMITED BY SIZE
027920                     "DELIVERED" DELIMITED BY SIZE
028000                     INTO WS-REJECT-REASON
028100             END-IF
028200     END-EVALUATE.
028300     IF WS-REJECT-REASON = SPACE
028400         MOVE ST-NEW-STATUS TO OD-STATUS
028500         ADD 1 TO WS-TRANS-APPLIED-CT
028600     ELSE
028650         MOVE SPACE TO REJECT-RECORD
028700         MOVE ST-ORDER-ID TO RJ-ORDER-ID
028800         MOVE ST-ACTION   TO RJ-ACTION
028900         MOVE WS-REJECT-REASON TO RJ-REASON
029000         PERFORM 800-REJECT-TRANSACTION.
029100*
029200 700-APPLY-CANCEL-TRANSACTION.
029300*
029400     IF OD-PENDING
029500         MOVE "CANCELLED " TO OD-STATUS
029600         ADD 1 TO WS-TRANS-APPLIED-CT
029700     ELSE
029750         MOVE SPACE TO REJECT-RECORD
029800         MOVE ST-ORDER-ID TO RJ-ORDER-ID
029900         MOVE ST-ACTION   TO RJ-ACTION
030000         STRING "ORDER CANNOT BE CANCELLED. CURRENT STATUS: "
030100             DELIMITED BY SIZE
030200             OD-STATUS DELIMITED BY SPACE
030300             INTO RJ-REASON
030400         PERFORM 800-REJECT-TRANSACTION.
030500*
030600 750-WRITE-ORDER.
030700*
030800     MOVE ORDER-DETAIL-RECORD TO ORDER-DETAIL-RECORD-2.
030850     WRITE ORDER-DETAIL-RECORD-2.
030900     IF NOT ORDWK2-SUCCESSFUL
031000         DISPLAY "WRITE ERROR ON ORDWK2 FOR ORDER " OD-ORDER-ID
031100         DISPLAY "FILE STATUS CODE IS " ORDWK2-FILE-STATUS.
031200*
031300 800-REJECT-TRANSACTION.
031400*
031500     ADD 1 TO WS-TRANS-REJECTED-CT.
031600     WRITE REJECT-RECORD.
031700     IF NOT REJECT-FILE-SUCCESSFUL
031800         DISPLAY "WRITE ERROR ON ORDREJ FOR ORDER " RJ-ORDER-ID
031900         DISPLAY "FILE STATUS CODE IS " REJECT-FILE-STATUS.
032000*
032100 900-FINISH-RUN.
032200*
032300     ADD WS-TRANS-APPLIED-CT  TO RC-TRANS-APPLIED.
032400     ADD WS-TRANS-REJECTED-CT TO RC-TRANS-REJECTED.
032500     REWRITE RUN-CONTROL-RECORD.
032600     CLOSE TRANS-FILE
032700           ORDWK1
032800           ORDWK2
032900           REJECT-FILE
033000           RUNCTL.
033100     DISPLAY "ORD020-TRANS " WS-TRANS-APPLIED-CT
033200         " TRANSACTIONS APPLIED, " WS-TRANS-REJECTED-CT
033300         " TRANSACTIONS REJECTED".
033500*
