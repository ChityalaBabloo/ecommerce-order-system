000100******************************************************************
000200*    ORDMAST.CPY                                                *
000300*    ORDER MASTER RECORD LAYOUT.  ONE ENTRY PER CUSTOMER ORDER.  *
000400*    USED FOR THE INCOMING ORDER-FILE (ORD010-EDIT) AND FOR THE  *
000500*    OUTGOING ORDER-OUT EXTRACT (ORD040-MASTOUT) -- THE SAME     *
000600*    HEADER SHAPE AT BOTH ENDS OF THE RUN.  DO NOT CHANGE THE    *
000700*    FIELD WIDTHS WITHOUT RE-BUILDING ORDER-FILE AND ORDER-OUT.  *
000800******************************************************************
000850*
000900 01  ORDER-RECORD.
001000     05  ORD-ID                      PIC 9(08).
001100     05  ORD-CUST-NAME               PIC X(30).
001200     05  ORD-CUST-EMAIL              PIC X(40).
001300     05  ORD-STATUS                  PIC X(10).
001400         88  ORD-PENDING                     VALUE "PENDING   ".
001500         88  ORD-PROCESSING                  VALUE "PROCESSING".
001600         88  ORD-SHIPPED                     VALUE "SHIPPED   ".
001700         88  ORD-DELIVERED                   VALUE "DELIVERED ".
001800         88  ORD-CANCELLED                   VALUE "CANCELLED ".
001900     05  ORD-ITEM-COUNT              PIC 9(03).
002000     05  ORD-TOTAL-AMT               PIC S9(8)V99.
002100     05  FILLER                      PIC X(02).
002200*
