000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORD010-EDIT.
000400 AUTHOR.      R B WILLETT.
000500 INSTALLATION. CENTRAL DATA PROCESSING - ORDER SYSTEMS GROUP.
000600 DATE-WRITTEN. 03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ORD010-EDIT                                                 *
001300*                                                                *
001400*    STEP 1 OF THE ORDER PROCESSING RUN.  MATCHES ORDER-FILE     *
001500*    AGAINST ITEM-FILE ON ORDER ID (ITEMS ARE CONTIGUOUS         *
001600*    CHILDREN OF THEIR ORDER), EDITS THE HEADER AND EACH ITEM,   *
001700*    COMPUTES ITM-SUBTOTAL AND ORD-TOTAL-AMT, AND WRITES ONE     *
001800*    ORDER-DETAIL-RECORD PER VALID ORDER TO ORDWK1 FOR STEP 2.   *
001900*    ORDERS THAT FAIL ANY EDIT ARE WRITTEN TO THE REJECT FILE    *
002000*    AND DROPPED FROM FURTHER PROCESSING.                        *
002100*                                                                *
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400******************************************************************
002500* 03/14/91  RBW  REQ 4471   ORIGINAL PROGRAM.
002600* 06/02/91  RBW  REQ 4511   ADDED EMAIL FORMAT EDIT PER AUDIT.
002700* 11/19/92  TLK  REQ 5033   RAISED LINE ITEM TABLE LIMIT TO 200.
002800* 05/08/93  RBW  REQ 5190   FIXED SUBTOTAL ROUNDING ON ZERO PRICE.
002900* 02/27/95  DMS  REQ 5804   ADDED RUN-CONTROL COUNTS FILE.
003000* 08/14/96  TLK  REQ 6215   CORRECTED REJECT REASON TEXT WIDTH.
003100* 01/06/97  DMS  REQ 6402   ADDED RERUN SWITCH FOR RESTART.
003200* 09/30/98  RBW  REQ 6690   CENTURY WINDOW REVIEW -- NO DATE
003300*                           FIELDS STORED ON THIS PROGRAM'S
003400*                           FILES, NO Y2K EXPOSURE. SIGNED OFF.
003500* 03/15/99  DMS  REQ 6711   Y2K CERTIFICATION -- RUN DATE DISPLAY
003600*                           VERIFIED FOR CENTURY ROLLOVER.
003700* 10/02/00  TLK  REQ 6955   ADDED PRODUCT NAME BLANK EDIT, MISSED
003800*                           IN ORIGINAL SPEC.
003900* 04/18/03  DMS  REQ 7301   CLEANED UP PARAGRAPH NUMBERING.
003910* 11/12/09  KMR  REQ 7844   ADDED PERFORM THRU RANGES AND AN
003920*                           EXIT-STYLE GO TO ON THE ITEM READ
003930*                           PER STANDARDS AUDIT.
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SPECIAL-NAMES.
004700     UPSI-0 IS RERUN-SWITCH.
004800*
004900 INPUT-OUTPUT SECTION.
005000*
005100 FILE-CONTROL.
005200*
005300     SELECT ORDER-FILE  ASSIGN TO "ORDMAST".
005400     SELECT ITEM-FILE   ASSIGN TO "ORDITEM".
005500     SELECT ORDWK1      ASSIGN TO "ORDWK1"
005600                        FILE STATUS IS ORDWK1-FILE-STATUS.
005700     SELECT REJECT-FILE ASSIGN TO "ORDREJ"
005800                        FILE STATUS IS REJECT-FILE-STATUS.
005900     SELECT RUNCTL      ASSIGN TO "ORDRUNC".
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  ORDER-FILE.
006600*
006700     COPY ORDMAST.
006800*
006900 FD  ITEM-FILE.
007000*
007100     COPY ORDITEM.
007200*
007300 FD  ORDWK1.
007400*
007500     COPY ORDDTL.
007600*
007700 FD  REJECT-FILE.
007800*
007900     COPY REJLINE.
008000*
008100 FD  RUNCTL.
008200*
008300     COPY RUNCTL.
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WS-SWITCHES.
008800     05  ORDER-EOF-SWITCH            PIC X       VALUE "N".
008900         88  ORDER-EOF                           VALUE "Y".
009000     05  ITEM-EOF-SWITCH             PIC X       VALUE "N".
009100         88  ITEM-EOF                            VALUE "Y".
009200     05  ORDER-VALID-SWITCH          PIC X       VALUE "Y".
009300         88  ORDER-VALID                         VALUE "Y".
009310         88  ORDER-INVALID                       VALUE "N".
009320     05  EMAIL-FORMAT-SWITCH         PIC X       VALUE "N".
009330         88  EMAIL-WELL-FORMED                   VALUE "Y".
009400     05  FILLER                      PIC X(04).
009410     05  WS-AT-SIGN-NDX              PIC S9(4)   COMP.
009420     05  WS-DOT-NDX                  PIC S9(4)   COMP.
009430     05  WS-EMAIL-SCAN-START         PIC S9(4)   COMP.
009500*
009600 01  WS-RUN-DATE-FIELDS.
009700     05  WS-RUN-DATE                 PIC 9(06).
009800 01  WS-RUN-DATE-FIELDS-R REDEFINES WS-RUN-DATE-FIELDS.
009900     05  WS-RUN-YY                   PIC 99.
010000     05  WS-RUN-MM                   PIC 99.
010100     05  WS-RUN-DD                   PIC 99.
010200*
010300 77  WS-LAST-ORDER-ID-N              PIC 9(08)   VALUE ZERO.
010400 77  WS-LAST-ORDER-ID-A REDEFINES WS-LAST-ORDER-ID-N
010500                                     PIC X(08).
010600*
010700 77  WS-LAST-ITEM-ID-N               PIC 9(08)   VALUE ZERO.
010800 77  WS-LAST-ITEM-ID-A REDEFINES WS-LAST-ITEM-ID-N
010900                                     PIC X(08).
010910*
010920 77  WS-CURRENT-ORDER-ID-A           PIC X(08).
011000*
011100 01  WS-ACCUM-FIELDS.
011200     05  WS-ITEM-SUBTOTAL            PIC S9(8)V99.
011300     05  WS-ORDER-TOTAL              PIC S9(8)V99.
011400     05  FILLER                      PIC X(02).
011500*
011600 01  WS-COUNTERS.
011700     05  WS-ORDERS-READ-CT           PIC S9(7)   COMP.
011800     05  WS-ORDERS-REJECTED-CT       PIC S9(7)   COMP.
011810     05  FILLER                      PIC X(04).
011900*
012000 01  WS-FILE-STATUS-FIELDS.
012100     05  ORDWK1-FILE-STATUS          PIC XX.
012200         88  ORDWK1-SUCCESSFUL               VALUE "00".
012300     05  REJECT-FILE-STATUS          PIC XX.
012400         88  REJECT-FILE-SUCCESSFUL          VALUE "00".
012410     05  FILLER                      PIC X(04).
012500*
012600 PROCEDURE DIVISION.
012700*
012800 000-EDIT-ORDERS-AND-ITEMS.
012900*
013000     PERFORM 100-INITIALIZE-RUN.
013100     PERFORM 200-READ-ORDER-RECORD.
013200     PERFORM 210-READ-ITEM-RECORD THRU 210-EXIT.
013300     PERFORM 300-PROCESS-ORDER-RECORD
013400         UNTIL ORDER-EOF.
013500     PERFORM 900-FINISH-RUN.
013600     STOP RUN.
013700*
013800 100-INITIALIZE-RUN.
013900*
014000     ACCEPT WS-RUN-DATE FROM DATE.
014100     DISPLAY "ORD010-EDIT RUN DATE " WS-RUN-MM "/" WS-RUN-DD
014200         "/" WS-RUN-YY.
014300     IF RERUN-SWITCH
014400         DISPLAY "ORD010-EDIT RUNNING IN RERUN MODE".
014500     OPEN INPUT  ORDER-FILE
014600                 ITEM-FILE
014700          OUTPUT ORDWK1
014800                 REJECT-FILE
014900                 RUNCTL.
015000     MOVE SPACE TO RUN-CONTROL-RECORD.
015100     MOVE ZERO TO RC-ORDERS-READ
015200                  RC-ORDERS-REJECTED
015300                  RC-TRANS-APPLIED
015400                  RC-TRANS-REJECTED
015500                  RC-PENDING-SWEPT.
015600     MOVE ZERO TO WS-ORDERS-READ-CT
015700                  WS-ORDERS-REJECTED-CT.
015800*
015900 200-READ-ORDER-RECORD.
016000*
016100     READ ORDER-FILE
016200         AT END
016300             MOVE "Y" TO ORDER-EOF-SWITCH.
016400     IF NOT ORDER-EOF
016500         MOVE ORD-ID TO WS-LAST-ORDER-ID-N.
016600*
016700 210-READ-ITEM-RECORD.
016800*
016900     READ ITEM-FILE
017000         AT END
017100             MOVE "Y" TO ITEM-EOF-SWITCH
017150             MOVE HIGH-VALUE TO WS-LAST-ITEM-ID-A
017170             GO TO 210-EXIT.
017300     MOVE ITM-ORDER-ID TO WS-LAST-ITEM-ID-N.
017400 210-EXIT.
017450     EXIT.
017500*
017600 300-PROCESS-ORDER-RECORD.
017700*
017800     ADD 1 TO WS-ORDERS-READ-CT.
017900     MOVE "Y" TO ORDER-VALID-SWITCH.
018000     MOVE SPACE TO REJECT-RECORD.
018100     MOVE ORD-ID TO OD-ORDER-ID.
018150     MOVE ORD-ID TO WS-CURRENT-ORDER-ID-A.
018200     MOVE ORD-CUST-NAME TO OD-CUST-NAME.
018300     MOVE ORD-CUST-EMAIL TO OD-CUST-EMAIL.
018400     IF ORD-STATUS = SPACE
018500         MOVE "PENDING" TO OD-STATUS
018600     ELSE
018700         MOVE ORD-STATUS TO OD-STATUS.
018800     MOVE ZERO TO OD-ITEM-COUNT
018900                  WS-ORDER-TOTAL.
019000     PERFORM 310-EDIT-CUSTOMER-NAME.
019100     PERFORM 320-EDIT-CUSTOMER-EMAIL.
019200     PERFORM 400-ACCUMULATE-ITEMS
019300         UNTIL WS-LAST-ITEM-ID-A NOT = WS-CURRENT-ORDER-ID-A.
019400     PERFORM 330-EDIT-ITEM-COUNT.
019500     MOVE WS-ORDER-TOTAL TO OD-TOTAL-AMT.
019600     IF ORDER-VALID
019700         PERFORM 510-WRITE-ORDER-DETAIL
019800     ELSE
019900         PERFORM 520-WRITE-REJECT-RECORD.
020000     PERFORM 200-READ-ORDER-RECORD.
020100*
020200 310-EDIT-CUSTOMER-NAME.
020300*
020400     IF OD-CUST-NAME = SPACE
020500         SET ORDER-INVALID TO TRUE
020600         IF RJ-REASON OF REJECT-RECORD = SPACE
020700             MOVE "CUSTOMER NAME REQUIRED" TO RJ-REASON.
020800*
020900 320-EDIT-CUSTOMER-EMAIL.
021000*
021010     PERFORM 325-SCAN-EMAIL-FORMAT.
021020     IF NOT EMAIL-WELL-FORMED
021100         SET ORDER-INVALID TO TRUE
021300         IF RJ-REASON OF REJECT-RECORD = SPACE
021400             MOVE "CUSTOMER EMAIL REQUIRED OR INVALID FORMAT"
021500                 TO RJ-REASON.
021510*
021520 325-SCAN-EMAIL-FORMAT.
021530*
021540*    AN ADDRESS IS WELL-FORMED WHEN IT CARRIES AN "@" WITH AT
021550*    LEAST ONE CHARACTER BEFORE IT AND A "." SOMEWHERE AFTER IT.
021560*
021570     MOVE "N" TO EMAIL-FORMAT-SWITCH.
021580     MOVE ZERO TO WS-AT-SIGN-NDX.
021590     INSPECT OD-CUST-EMAIL TALLYING WS-AT-SIGN-NDX
021600         FOR CHARACTERS BEFORE INITIAL "@".
021610     IF OD-CUST-EMAIL NOT = SPACE
021620        AND WS-AT-SIGN-NDX > 0
021630        AND WS-AT-SIGN-NDX < 39
021640         ADD 2 TO WS-AT-SIGN-NDX GIVING WS-EMAIL-SCAN-START
021650         MOVE ZERO TO WS-DOT-NDX
021660         INSPECT OD-CUST-EMAIL (WS-EMAIL-SCAN-START:)
021670             TALLYING WS-DOT-NDX FOR ALL "."
021680         IF WS-DOT-NDX > 0
021690             MOVE "Y" TO EMAIL-FORMAT-SWITCH.
021700*
021710 330-EDIT-ITEM-COUNT.
021800*
021900     IF OD-ITEM-COUNT < 1
022000         SET ORDER-INVALID TO TRUE
022100         IF RJ-REASON OF REJECT-RECORD = SPACE
022200             MOVE "ORDER MUST HAVE AT LEAST ONE ITEM"
022300                 TO RJ-REASON.
022400*
022500 400-ACCUMULATE-ITEMS.
022600*
022700     PERFORM 410-EDIT-ITEM-PROD-NAME THRU 450-STORE-ITEM-IN-TABLE.
023200     PERFORM 210-READ-ITEM-RECORD THRU 210-EXIT.
023300*
023400 410-EDIT-ITEM-PROD-NAME.
023500*
023600     IF ITM-PROD-NAME = SPACE
023700         SET ORDER-INVALID TO TRUE
023800         IF RJ-REASON OF REJECT-RECORD = SPACE
023900             MOVE "ITEM PRODUCT NAME REQUIRED" TO RJ-REASON.
024000*
024100 420-EDIT-ITEM-QUANTITY.
024200*
024300     IF ITM-QUANTITY < 1
024400         SET ORDER-INVALID TO TRUE
024500         IF RJ-REASON OF REJECT-RECORD = SPACE
024600             MOVE "ITEM QUANTITY MUST BE GREATER THAN ZERO"
024700                 TO RJ-REASON.
024800*
024900 430-EDIT-ITEM-PRICE.
025000*
025100     IF ITM-PRICE < ZERO
025200         SET ORDER-INVALID TO TRUE
025300         IF RJ-REASON OF REJECT-RECORD = SPACE
025400             MOVE "ITEM PRICE MAY NOT BE NEGATIVE" TO RJ-REASON.
025500*
025600 440-COMPUTE-ITEM-SUBTOTAL.
025700*
025800     COMPUTE WS-ITEM-SUBTOTAL ROUNDED =
025900         ITM-PRICE * ITM-QUANTITY
026000         ON SIZE ERROR
026100             SET ORDER-INVALID TO TRUE
026200             IF RJ-REASON OF REJECT-RECORD = SPACE
026300                 MOVE "ITEM SUBTOTAL EXCEEDS FIELD SIZE"
026400                     TO RJ-REASON.
026500     ADD WS-ITEM-SUBTOTAL TO WS-ORDER-TOTAL.
026600*
026700 450-STORE-ITEM-IN-TABLE.
026800*
026900     IF OD-ITEM-COUNT < 200
027000         ADD 1 TO OD-ITEM-COUNT
027100         MOVE ITM-ID          TO OD-ITM-ID (OD-ITEM-COUNT)
027200         MOVE ITM-PROD-NAME   TO OD-ITM-PROD-NAME (OD-ITEM-COUNT)
027300         MOVE ITM-QUANTITY    TO OD-ITM-QUANTITY (OD-ITEM-COUNT)
027400         MOVE ITM-PRICE       TO OD-ITM-PRICE (OD-ITEM-COUNT)
027500         MOVE WS-ITEM-SUBTOTAL TO OD-ITM-SUBTOTAL (OD-ITEM-COUNT)
027600     ELSE
027700         SET ORDER-INVALID TO TRUE
027800         IF RJ-REASON OF REJECT-RECORD = SPACE
027900             MOVE "ORDER EXCEEDS PROGRAM LIMIT OF 200 ITEMS"
028000                 TO RJ-REASON.
028100*
028200 510-WRITE-ORDER-DETAIL.
028300*
028400     WRITE ORDER-DETAIL-RECORD.
028500     IF NOT ORDWK1-SUCCESSFUL
028600         DISPLAY "WRITE ERROR ON ORDWK1 FOR ORDER "
028700             OD-ORDER-ID
028800         DISPLAY "FILE STATUS CODE IS " ORDWK1-FILE-STATUS.
028900*
029000 520-WRITE-REJECT-RECORD.
029100*
029200     ADD 1 TO WS-ORDERS-REJECTED-CT.
029300     MOVE OD-ORDER-ID TO RJ-ORDER-ID.
029400     MOVE "EDIT" TO RJ-ACTION.
029500     WRITE REJECT-RECORD.
029600     IF NOT REJECT-FILE-SUCCESSFUL
029700         DISPLAY "WRITE ERROR ON ORDREJ FOR ORDER "
029800             RJ-ORDER-ID
029900         DISPLAY "FILE STATUS CODE IS " REJECT-FILE-STATUS.
030000*
030100 900-FINISH-RUN.
030200*
030300     MOVE WS-ORDERS-READ-CT     TO RC-ORDERS-READ.
030400     MOVE WS-ORDERS-REJECTED-CT TO RC-ORDERS-REJECTED.
030500     WRITE RUN-CONTROL-RECORD.
030600     CLOSE ORDER-FILE
030700           ITEM-FILE
030800           ORDWK1
030900           REJECT-FILE
031000           RUNCTL.
031100     DISPLAY "ORD010-EDIT " WS-ORDERS-READ-CT " ORDERS READ, "
031200         WS-ORDERS-REJECTED-CT " ORDERS REJECTED".
031300     DISPLAY "ORD010-EDIT LAST ORDER ID READ " WS-LAST-ORDER-ID-N.
031400*
