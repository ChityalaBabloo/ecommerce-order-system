000100******************************************************************
000200*    REJLINE.CPY                                                *
000300*    REJECT/ERROR LISTING RECORD.  WRITTEN BY ORD010-EDIT FOR    *
000400*    ORDERS THAT FAIL HEADER OR ITEM VALIDATION, AND BY          *
000500*    ORD020-TRANS FOR TRANSACTIONS THAT FAIL THE LOOKUP OR THE   *
000600*    LIFECYCLE RULES.  ORD020-TRANS OPENS REJECT-FILE EXTEND SO  *
000700*    ITS REJECTS FOLLOW THE ORD010-EDIT REJECTS IN ARRIVAL ORDER.*
000800******************************************************************
000900*
001000 01  REJECT-RECORD.
001100     05  RJ-ORDER-ID                 PIC 9(08).
001200     05  RJ-ACTION                   PIC X(08).
001300     05  RJ-REASON                   PIC X(60).
001400     05  FILLER                      PIC X(04).
001500*
