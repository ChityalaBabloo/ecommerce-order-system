000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORD050-REPORT.
000400 AUTHOR.      D M SAUNDERS.
000500 INSTALLATION. CENTRAL DATA PROCESSING - ORDER SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ORD050-REPORT                                               *
001300*                                                                *
001400*    STEP 5, THE LAST STEP OF THE ORDER PROCESSING RUN.  SORTS   *
001500*    ORDWK3 (THE OUTPUT OF ORD040-MASTOUT'S COMPANION WORK FILE) *
001600*    BY ORD-STATUS WITHIN WHICH BY ORDER ID, AND PRINTS THE      *
001700*    ORDER REGISTER -- ONE GROUP OF DETAIL/ITEM LINES PER        *
001800*    STATUS, A STATUS-TOTAL FOOTER PER GROUP, AND A GRAND-TOTAL  *
001900*    FOOTER CARRYING THE RUN-SUMMARY COUNTS OUT OF ORDRUNC.      *
002000*    SORT AND PRINT ARE DONE IN ONE PASS -- THE SORT'S OUTPUT     *
002100*    PROCEDURE IS THE PRINT ROUTINE, SO WE NEVER WRITE THE       *
002200*    SORTED RECORDS BACK OUT TO DISK FIRST.                      *
002300*                                                                *
002400******************************************************************
002500*    CHANGE LOG                                                  *
002600******************************************************************
002700* 05/14/91  DMS  REQ 4475   ORIGINAL PROGRAM.
002800* 05/08/93  RBW  REQ 5190   SYNCHRONIZED WITH ORD010-EDIT RELEASE.
002900* 02/27/95  DMS  REQ 5804   ADDED RUN-CONTROL SUMMARY COUNTS TO
003000*                           THE GRAND-TOTAL FOOTER.
003100* 09/30/98  RBW  REQ 6690   CENTURY WINDOW REVIEW -- NO DATE
003200*                           FIELDS STORED ON THIS PROGRAM'S
003300*                           FILES, NO Y2K EXPOSURE. SIGNED OFF.
003400* 03/15/99  DMS  REQ 6711   Y2K CERTIFICATION -- RUN DATE DISPLAY
003500*                           VERIFIED FOR CENTURY ROLLOVER.
003600* 04/18/03  TLK  REQ 7301   CLEANED UP PARAGRAPH NUMBERING.
003610* 11/12/09  KMR  REQ 7844   WIDENED WI-PRICE, WI-SUBTOTAL,
003620*                           WD-TOTAL-AMT, WT-TOTAL-AMT AND
003630*                           WY-TOTAL-AMT -- HIGH-DOLLAR ORDERS
003640*                           WERE LOSING HIGH-ORDER DIGITS ON THE
003650*                           PRINTED REGISTER. SPLIT THE PAGE
003660*                           HEADING PARAGRAPH AND ADDED PERFORM
003670*                           THRU RANGES PER STANDARDS AUDIT.
003680* 01/14/10  KMR  REQ 7859   WIDENED WD-CUST-EMAIL AND THE CUSTOMER
003685*                           EMAIL COLUMN HEADING TO 40 BYTES --
003690*                           ORD-CUST-EMAIL/OD-CUST-EMAIL CARRY 40,
003695*                           SO THE REGISTER WAS TRUNCATING LONG
003698*                           ADDRESSES. RE-BALANCED WS-DETAIL-LINE
003699*                           AND WS-HEADING-LINE-3 FILLER TO HOLD
003700*                           AT 132 BYTES.
003710******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS RERUN-SWITCH.
004600*
004700 INPUT-OUTPUT SECTION.
004800*
004900 FILE-CONTROL.
005000*
005100     SELECT ORDWK3      ASSIGN TO "ORDWK3".
005200     SELECT REPORT-FILE ASSIGN TO "ORDRPT"
005300                        FILE STATUS IS REPORT-FILE-STATUS.
005400     SELECT RUNCTL      ASSIGN TO "ORDRUNC".
005500     SELECT SORTWK      ASSIGN TO "SORTWK05".
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  ORDWK3.
006200*
006300     COPY ORDDTL.
006400*
006500 FD  REPORT-FILE.
006600*
006700 01  REPORT-LINE                     PIC X(132).
006800*
006900 FD  RUNCTL.
007000*
007100     COPY RUNCTL.
007200*
007300 SD  SORTWK.
007400*
007500     COPY ORDDTL
007600         REPLACING ==ORDER-DETAIL-RECORD== BY ==SORT-DETAIL-RECORD==
007700                   ==OD-== BY ==SW-==.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-SWITCHES.
008200     05  SORT-EOF-SWITCH             PIC X       VALUE "N".
008300         88  SORT-EOF                            VALUE "Y".
008400     05  FIRST-GROUP-SWITCH          PIC X       VALUE "Y".
008500         88  FIRST-GROUP                         VALUE "Y".
008600     05  FILLER                      PIC X(04).
008700*
008800 01  WS-RUN-DATE-FIELDS.
008900     05  WS-RUN-DATE                 PIC 9(06).
009000 01  WS-RUN-DATE-FIELDS-R REDEFINES WS-RUN-DATE-FIELDS.
009100     05  WS-RUN-YY                   PIC 99.
009200     05  WS-RUN-MM                   PIC 99.
009300     05  WS-RUN-DD                   PIC 99.
009400*
009500 77  WS-GROUP-FIRST-ORDER-ID-N       PIC 9(08)   VALUE ZERO.
009600 77  WS-GROUP-FIRST-ORDER-ID-A REDEFINES WS-GROUP-FIRST-ORDER-ID-N
009700                                     PIC X(08).
009800*
009900 77  WS-GROUP-LAST-ORDER-ID-N        PIC 9(08)   VALUE ZERO.
010000 77  WS-GROUP-LAST-ORDER-ID-A REDEFINES WS-GROUP-LAST-ORDER-ID-N
010100                                     PIC X(08).
010200*
010300 77  WS-BREAK-STATUS                 PIC X(10)   VALUE SPACE.
010400*
010500 01  WS-COUNTERS.
010600     05  WS-LINE-COUNT               PIC S9(3)   COMP.
010700     05  WS-PAGE-COUNT               PIC S9(3)   COMP  VALUE ZERO.
010800     05  WS-GROUP-ORDER-CT           PIC S9(7)   COMP.
010900     05  WS-GROUP-ITEM-CT            PIC S9(7)   COMP.
011000     05  WS-GRAND-ORDER-CT           PIC S9(7)   COMP  VALUE ZERO.
011100     05  FILLER                      PIC X(04).
011200*
011300 01  WS-AMOUNT-ACCUMULATORS.
011400     05  WS-GROUP-TOTAL-AMT          PIC S9(9)V99.
011500     05  WS-GRAND-TOTAL-AMT          PIC S9(9)V99  VALUE ZERO.
011600     05  FILLER                      PIC X(04).
011700*
011800 01  WS-FILE-STATUS-FIELDS.
011900     05  REPORT-FILE-STATUS          PIC XX.
012000         88  REPORT-FILE-SUCCESSFUL          VALUE "00".
012100     05  FILLER                      PIC X(04).
012200*
012300 01  WS-HEADING-LINE-1.
012400     05  FILLER                      PIC X(55)   VALUE SPACE.
012500     05  FILLER                      PIC X(15)   VALUE
012600             "ORDER REGISTER".
012700     05  FILLER                      PIC X(62)   VALUE SPACE.
012800*
012900 01  WS-HEADING-LINE-2.
013000     05  FILLER                      PIC X(06)   VALUE "DATE ".
013100     05  WH-RUN-MM                   PIC 99.
013200     05  FILLER                      PIC X        VALUE "/".
013300     05  WH-RUN-DD                   PIC 99.
013400     05  FILLER                      PIC X        VALUE "/".
013500     05  WH-RUN-YY                   PIC 99.
013600     05  FILLER                      PIC X(20)   VALUE SPACE.
013700     05  FILLER                      PIC X(05)   VALUE "PAGE ".
013800     05  WH-PAGE-NO                  PIC ZZZ9.
013900     05  FILLER                      PIC X(88)   VALUE SPACE.
014000*
014100 01  WS-HEADING-LINE-3.
014200     05  FILLER                      PIC X(01)   VALUE SPACE.
014300     05  FILLER                      PIC X(09)   VALUE "ORDER ID".
014400     05  FILLER                      PIC X(02)   VALUE SPACE.
014500     05  FILLER                      PIC X(30)   VALUE
014600             "CUSTOMER NAME".
014700     05  FILLER                      PIC X(02)   VALUE SPACE.
014800     05  FILLER                      PIC X(40)   VALUE
014900             "CUSTOMER EMAIL".
015000     05  FILLER                      PIC X(02)   VALUE SPACE.
015100     05  FILLER                      PIC X(10)   VALUE "STATUS".
015200     05  FILLER                      PIC X(02)   VALUE SPACE.
015300     05  FILLER                      PIC X(05)   VALUE "ITEMS".
015400     05  FILLER                      PIC X(02)   VALUE SPACE.
015500     05  FILLER                      PIC X(15)   VALUE
015600             "TOTAL AMOUNT".
015700     05  FILLER                      PIC X(12)   VALUE SPACE.
015800*
015900 01  WS-STATUS-GROUP-LINE.
016000     05  FILLER                      PIC X(01)   VALUE SPACE.
016100     05  FILLER                      PIC X(09)   VALUE "STATUS -".
016200     05  FILLER                      PIC X(01)   VALUE SPACE.
016300     05  WG-STATUS                   PIC X(10).
016400     05  FILLER                      PIC X(111)  VALUE SPACE.
016500*
016600 01  WS-DETAIL-LINE.
016700     05  FILLER                      PIC X(01)   VALUE SPACE.
016800     05  WD-ORDER-ID                 PIC Z(7)9.
016900     05  FILLER                      PIC X(02)   VALUE SPACE.
017000     05  WD-CUST-NAME                PIC X(30).
017100     05  FILLER                      PIC X(02)   VALUE SPACE.
017200     05  WD-CUST-EMAIL                PIC X(40).
017300     05  FILLER                      PIC X(02)   VALUE SPACE.
017400     05  WD-STATUS                   PIC X(10).
017500     05  FILLER                      PIC X(02)   VALUE SPACE.
017600     05  WD-ITEM-COUNT               PIC ZZZZ9.
017700     05  FILLER                      PIC X(02)   VALUE SPACE.
017800     05  WD-TOTAL-AMT                PIC ZZ,ZZZ,ZZ9.99.
017900     05  FILLER                      PIC X(15)   VALUE SPACE.
018000*
018100 01  WS-ITEM-LINE.
018200     05  FILLER                      PIC X(10)   VALUE SPACE.
018300     05  FILLER                      PIC X(05)   VALUE "ITEM ".
018400     05  WI-ITEM-ID                  PIC Z(7)9.
018500     05  FILLER                      PIC X(02)   VALUE SPACE.
018600     05  WI-PROD-NAME                PIC X(30).
018700     05  FILLER                      PIC X(02)   VALUE SPACE.
018800     05  WI-QUANTITY                 PIC ZZZZ9.
018900     05  FILLER                      PIC X(02)   VALUE SPACE.
019000     05  WI-PRICE                    PIC ZZZ,ZZ9.99.
019100     05  FILLER                      PIC X(02)   VALUE SPACE.
019200     05  WI-SUBTOTAL                 PIC ZZ,ZZZ,ZZ9.99.
019300     05  FILLER                      PIC X(43)   VALUE SPACE.
019400*
019500 01  WS-GROUP-TOTAL-LINE.
019600     05  FILLER                      PIC X(01)   VALUE SPACE.
019700     05  FILLER                      PIC X(12)   VALUE
019800             "STATUS TOTAL".
019900     05  FILLER                      PIC X(02)   VALUE SPACE.
020000     05  WT-ORDER-CT                 PIC Z(6)9.
020100     05  FILLER                      PIC X(07)   VALUE " ORDERS".
020200     05  FILLER                      PIC X(02)   VALUE SPACE.
020300     05  WT-TOTAL-AMT                PIC ZZZ,ZZZ,ZZ9.99.
020400     05  FILLER                      PIC X(87)   VALUE SPACE.
020500*
020600 01  WS-GRAND-TOTAL-LINE-1.
020700     05  FILLER                      PIC X(01)   VALUE SPACE.
020800     05  FILLER                      PIC X(11)   VALUE
020900             "GRAND TOTAL".
021000     05  FILLER                      PIC X(02)   VALUE SPACE.
021100     05  WY-ORDER-CT                 PIC Z(6)9.
021200     05  FILLER                      PIC X(07)   VALUE " ORDERS".
021300     05  FILLER                      PIC X(02)   VALUE SPACE.
021400     05  WY-TOTAL-AMT                PIC ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                      PIC X(88)   VALUE SPACE.
021600*
021700 01  WS-RUN-SUMMARY-LINE.
021800     05  FILLER                      PIC X(01)   VALUE SPACE.
021900     05  WS-SUMMARY-LABEL            PIC X(40).
022000     05  WS-SUMMARY-COUNT            PIC Z(6)9.
022100     05  FILLER                      PIC X(84)   VALUE SPACE.
022200*
022300 PROCEDURE DIVISION.
022400*
022500 000-PRINT-ORDER-REGISTER.
022600*
022700     PERFORM 100-INITIALIZE-RUN.
022800     SORT SORTWK
022900         ON ASCENDING KEY SW-STATUS SW-ORDER-ID
023000         USING ORDWK3
023100         OUTPUT PROCEDURE IS 300-PRODUCE-REGISTER.
023200     PERFORM 900-FINISH-RUN.
023300     STOP RUN.
023400*
023500 100-INITIALIZE-RUN.
023600*
023700     ACCEPT WS-RUN-DATE FROM DATE.
023800     DISPLAY "ORD050-REPORT RUN DATE " WS-RUN-MM "/" WS-RUN-DD
023900         "/" WS-RUN-YY.
024000     IF RERUN-SWITCH
024100         DISPLAY "ORD050-REPORT RUNNING IN RERUN MODE".
024200     OPEN OUTPUT REPORT-FILE.
024300     OPEN INPUT  RUNCTL.
024400     READ RUNCTL.
024500     CLOSE RUNCTL.
024600     MOVE ZERO TO WS-GROUP-ORDER-CT WS-GROUP-ITEM-CT
024700                  WS-GROUP-TOTAL-AMT.
024800*
024900 300-PRODUCE-REGISTER.
025000*
025100     PERFORM 330-PRINT-PAGE-HEADINGS THRU 335-PRINT-COLUMN-HEADINGS.
025200     PERFORM 310-RETURN-SORTED-RECORD THRU 310-EXIT.
025300     PERFORM 320-PRINT-DETAIL-RECORD
025400         UNTIL SORT-EOF.
025500     IF NOT FIRST-GROUP
025600         PERFORM 360-PRINT-GROUP-TOTAL-LINE.
025700     PERFORM 500-PRINT-GRAND-TOTALS.
025800*
025900 310-RETURN-SORTED-RECORD.
026000*
026100     RETURN SORTWK
026200         AT END
026250             MOVE "Y" TO SORT-EOF-SWITCH
026270             GO TO 310-EXIT.
026320 310-EXIT.
026350     EXIT.
026400*
026500 320-PRINT-DETAIL-RECORD.
026600*
026700     IF FIRST-GROUP OR SW-STATUS NOT = WS-BREAK-STATUS
026800         IF NOT FIRST-GROUP
026900             PERFORM 360-PRINT-GROUP-TOTAL-LINE
027000         ELSE
027100             MOVE "N" TO FIRST-GROUP-SWITCH
027200         END-IF
027300         MOVE SW-STATUS TO WS-BREAK-STATUS
027400         MOVE ZERO TO WS-GROUP-ORDER-CT WS-GROUP-ITEM-CT
027500                      WS-GROUP-TOTAL-AMT
027600         MOVE SW-ORDER-ID TO WS-GROUP-FIRST-ORDER-ID-N
027700         PERFORM 340-PRINT-STATUS-GROUP-LINE.
027800     MOVE SW-ORDER-ID TO WS-GROUP-LAST-ORDER-ID-N.
027900     PERFORM 350-PRINT-ORDER-LINE.
028000     PERFORM 355-PRINT-ITEM-LINES
028100         VARYING SW-ITEM-NDX FROM 1 BY 1
028200         UNTIL SW-ITEM-NDX > SW-ITEM-COUNT.
028300     ADD 1                TO WS-GROUP-ORDER-CT.
028400     ADD SW-ITEM-COUNT    TO WS-GROUP-ITEM-CT.
028500     ADD SW-TOTAL-AMT     TO WS-GROUP-TOTAL-AMT.
028600     ADD 1                TO WS-GRAND-ORDER-CT.
028700     ADD SW-TOTAL-AMT     TO WS-GRAND-TOTAL-AMT.
028800     PERFORM 310-RETURN-SORTED-RECORD THRU 310-EXIT.
028900*
029000 330-PRINT-PAGE-HEADINGS.
029100*
029200     ADD 1 TO WS-PAGE-COUNT.
029300     MOVE WS-RUN-MM TO WH-RUN-MM.
029400     MOVE WS-RUN-DD TO WH-RUN-DD.
029500     MOVE WS-RUN-YY TO WH-RUN-YY.
029600     MOVE WS-PAGE-COUNT TO WH-PAGE-NO.
029700     MOVE WS-HEADING-LINE-1 TO REPORT-LINE.
029800     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
029900     MOVE WS-HEADING-LINE-2 TO REPORT-LINE.
030000     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
030050*
030060 335-PRINT-COLUMN-HEADINGS.
030070*
030100     MOVE WS-HEADING-LINE-3 TO REPORT-LINE.
030200     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
030300     MOVE ZERO TO WS-LINE-COUNT.
030400*
030500 340-PRINT-STATUS-GROUP-LINE.
030600*
030700     MOVE WS-BREAK-STATUS TO WG-STATUS.
030800     MOVE WS-STATUS-GROUP-LINE TO REPORT-LINE.
030900     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
031000     ADD 1 TO WS-LINE-COUNT.
031100*
031200 350-PRINT-ORDER-LINE.
031300*
031400     MOVE SW-ORDER-ID    TO WD-ORDER-ID.
031500     MOVE SW-CUST-NAME   TO WD-CUST-NAME.
031600     MOVE SW-CUST-EMAIL  TO WD-CUST-EMAIL.
031700     MOVE SW-STATUS      TO WD-STATUS.
031800     MOVE SW-ITEM-COUNT  TO WD-ITEM-COUNT.
031900     MOVE SW-TOTAL-AMT   TO WD-TOTAL-AMT.
032000     MOVE WS-DETAIL-LINE TO REPORT-LINE.
032100     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
032200     ADD 1 TO WS-LINE-COUNT.
032300*
032400 355-PRINT-ITEM-LINES.
032500*
032600     MOVE SW-ITM-ID (SW-ITEM-NDX)        TO WI-ITEM-ID.
032700     MOVE SW-ITM-PROD-NAME (SW-ITEM-NDX) TO WI-PROD-NAME.
032800     MOVE SW-ITM-QUANTITY (SW-ITEM-NDX)  TO WI-QUANTITY.
032900     MOVE SW-ITM-PRICE (SW-ITEM-NDX)     TO WI-PRICE.
033000     MOVE SW-ITM-SUBTOTAL (SW-ITEM-NDX)  TO WI-SUBTOTAL.
033100     MOVE WS-ITEM-LINE TO REPORT-LINE.
033200     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
033300     ADD 1 TO WS-LINE-COUNT.
033400*
033500 360-PRINT-GROUP-TOTAL-LINE.
033600*
033700     MOVE WS-GROUP-ORDER-CT  TO WT-ORDER-CT.
033800     MOVE WS-GROUP-TOTAL-AMT TO WT-TOTAL-AMT.
033900     MOVE WS-GROUP-TOTAL-LINE TO REPORT-LINE.
034000     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
034100     DISPLAY "ORD050-REPORT STATUS " WS-BREAK-STATUS
034200         " ORDER ID RANGE " WS-GROUP-FIRST-ORDER-ID-N
034300         " TO " WS-GROUP-LAST-ORDER-ID-N.
034400     ADD 1 TO WS-LINE-COUNT.
034500*
034600 500-PRINT-GRAND-TOTALS.
034700*
034800     MOVE WS-GRAND-ORDER-CT  TO WY-ORDER-CT.
034900     MOVE WS-GRAND-TOTAL-AMT TO WY-TOTAL-AMT.
035000     MOVE WS-GRAND-TOTAL-LINE-1 TO REPORT-LINE.
035100     WRITE REPORT-LINE AFTER ADVANCING 3 LINES.
035200     MOVE "ORDERS READ.............."     TO WS-SUMMARY-LABEL.
035300     MOVE RC-ORDERS-READ     TO WS-SUMMARY-COUNT.
035400     MOVE WS-RUN-SUMMARY-LINE TO REPORT-LINE.
035500     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.
035600     MOVE "ORDERS REJECTED..........."    TO WS-SUMMARY-LABEL.
035700     MOVE RC-ORDERS-REJECTED TO WS-SUMMARY-COUNT.
035800     MOVE WS-RUN-SUMMARY-LINE TO REPORT-LINE.
035900     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
036000     MOVE "TRANSACTIONS APPLIED......"    TO WS-SUMMARY-LABEL.
036100     MOVE RC-TRANS-APPLIED   TO WS-SUMMARY-COUNT.
036200     MOVE WS-RUN-SUMMARY-LINE TO REPORT-LINE.
036300     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
036400     MOVE "TRANSACTIONS REJECTED....."    TO WS-SUMMARY-LABEL.
036500     MOVE RC-TRANS-REJECTED  TO WS-SUMMARY-COUNT.
036600     MOVE WS-RUN-SUMMARY-LINE TO REPORT-LINE.
036700     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
036800     MOVE "PROCESSED N PENDING ORDERS"    TO WS-SUMMARY-LABEL.
036900     MOVE RC-PENDING-SWEPT   TO WS-SUMMARY-COUNT.
037000     MOVE WS-RUN-SUMMARY-LINE TO REPORT-LINE.
037100     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.
037200*
037300 900-FINISH-RUN.
037400*
037500     IF NOT REPORT-FILE-SUCCESSFUL
037600         DISPLAY "WRITE ERROR ON ORDRPT, FILE STATUS "
037700             REPORT-FILE-STATUS.
037800     CLOSE REPORT-FILE.
037900     DISPLAY "ORD050-REPORT " WS-GRAND-ORDER-CT
038000         " ORDERS PRINTED ON THE ORDER REGISTER".
038100*
