000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORD040-MASTOUT.
000400 AUTHOR.      T L KOWALCZYK.
000500 INSTALLATION. CENTRAL DATA PROCESSING - ORDER SYSTEMS GROUP.
000600 DATE-WRITTEN. 05/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ORD040-MASTOUT                                              *
001300*                                                                *
001400*    STEP 4 OF THE ORDER PROCESSING RUN.  ORDWK3 (THE OUTPUT OF  *
001500*    ORD030-SWEEP) CARRIES EACH ORDER HEADER TOGETHER WITH ITS   *
001600*    VALIDATED LINE ITEMS.  THE DOWNSTREAM ORDER-OUT FILE ONLY   *
001700*    WANTS THE HEADER -- THE ITEM DETAIL WAS NEEDED FOR EDITING  *
001800*    AND FOR THE REGISTER REPORT BUT IS NOT PART OF THE ORDER    *
001900*    MASTER EXTRACT ITSELF.  THIS STEP STRIPS THE ITEM TABLE     *
002000*    BACK OFF AND WRITES THE HEADER-ONLY ORDER-RECORD LAYOUT,    *
002100*    ORDER BY ORDER, IN THE SAME SEQUENCE AS IT ARRIVED.         *
002200*                                                                *
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500******************************************************************
002600* 05/02/91  TLK  REQ 4474   ORIGINAL PROGRAM.
002700* 05/08/93  RBW  REQ 5190   SYNCHRONIZED WITH ORD010-EDIT RELEASE.
002800* 09/30/98  RBW  REQ 6690   CENTURY WINDOW REVIEW -- NO DATE
002900*                           FIELDS STORED ON THIS PROGRAM'S
003000*                           FILES, NO Y2K EXPOSURE. SIGNED OFF.
003100* 03/15/99  DMS  REQ 6711   Y2K CERTIFICATION -- RUN DATE DISPLAY
003200*                           VERIFIED FOR CENTURY ROLLOVER.
003300* 04/18/03  DMS  REQ 7301   CLEANED UP PARAGRAPH NUMBERING.
003310* 11/12/09  KMR  REQ 7844   ADDED PERFORM THRU RANGES AND AN
003320*                           EXIT-STYLE GO TO ON THE ORDER READ
003330*                           PER STANDARDS AUDIT.
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     UPSI-0 IS RERUN-SWITCH.
004200*
004300 INPUT-OUTPUT SECTION.
004400*
004500 FILE-CONTROL.
004600*
004700     SELECT ORDWK3      ASSIGN TO "ORDWK3".
004800     SELECT ORDER-OUT   ASSIGN TO "ORDOUT"
004900                        FILE STATUS IS ORDER-OUT-FILE-STATUS.
005000*
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400*
005500 FD  ORDWK3.
005600*
005700     COPY ORDDTL.
005800*
005900 FD  ORDER-OUT.
006000*
006100     COPY ORDMAST.
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-SWITCHES.
006600     05  ORDER-EOF-SWITCH            PIC X       VALUE "N".
006700         88  ORDER-EOF                           VALUE "Y".
006800     05  FILLER                      PIC X(04).
006900*
007000 01  WS-RUN-DATE-FIELDS.
007100     05  WS-RUN-DATE                 PIC 9(06).
007200 01  WS-RUN-DATE-FIELDS-R REDEFINES WS-RUN-DATE-FIELDS.
007300     05  WS-RUN-YY                   PIC 99.
007400     05  WS-RUN-MM                   PIC 99.
007500     05  WS-RUN-DD                   PIC 99.
007600*
007700 77  WS-LAST-ORDER-ID-N              PIC 9(08)   VALUE ZERO.
007800 77  WS-LAST-ORDER-ID-A REDEFINES WS-LAST-ORDER-ID-N
007900                                     PIC X(08).
008000*
008100 77  WS-FIRST-ORDER-ID-N             PIC 9(08)   VALUE ZERO.
008200 77  WS-FIRST-ORDER-ID-A REDEFINES WS-FIRST-ORDER-ID-N
008300                                     PIC X(08).
008400*
008500 01  WS-COUNTERS.
008600     05  WS-ORDERS-WRITTEN-CT        PIC S9(7)   COMP.
008700     05  FILLER                      PIC X(04).
008800*
008900 01  WS-FILE-STATUS-FIELDS.
009000     05  ORDER-OUT-FILE-STATUS       PIC XX.
009100         88  ORDER-OUT-SUCCESSFUL            VALUE "00".
009200     05  FILLER                      PIC X(04).
009300*
009400 PROCEDURE DIVISION.
009500*
009600 000-EXTRACT-ORDER-MASTER.
009700*
009800     PERFORM 100-INITIALIZE-RUN.
009900     PERFORM 200-READ-ORDER-DETAIL THRU 200-EXIT.
010000     PERFORM 300-EXTRACT-ORDER-RECORD THRU 510-WRITE-ORDER-OUT
010100         UNTIL ORDER-EOF.
010200     PERFORM 900-FINISH-RUN.
010300     STOP RUN.
010400*
010500 100-INITIALIZE-RUN.
010600*
010700     ACCEPT WS-RUN-DATE FROM DATE.
010800     DISPLAY "ORD040-MASTOUT RUN DATE " WS-RUN-MM "/" WS-RUN-DD
010900         "/" WS-RUN-YY.
011000     IF RERUN-SWITCH
011100         DISPLAY "ORD040-MASTOUT RUNNING IN RERUN MODE".
011200     OPEN INPUT  ORDWK3
011300          OUTPUT ORDER-OUT.
011400     MOVE ZERO TO WS-ORDERS-WRITTEN-CT.
011500*
011600 200-READ-ORDER-DETAIL.
011700*
011800     READ ORDWK3
011900         AT END
012000             MOVE "Y" TO ORDER-EOF-SWITCH
012050             GO TO 200-EXIT.
012100     MOVE OD-ORDER-ID TO WS-LAST-ORDER-ID-N.
012200     IF WS-ORDERS-WRITTEN-CT = ZERO
012300         MOVE OD-ORDER-ID TO WS-FIRST-ORDER-ID-N.
012350 200-EXIT.
012380     EXIT.
012400*
012600 300-EXTRACT-ORDER-RECORD.
012700*
012800     MOVE OD-ORDER-ID    TO ORD-ID.
012900     MOVE OD-CUST-NAME   TO ORD-CUST-NAME.
013000     MOVE OD-CUST-EMAIL  TO ORD-CUST-EMAIL.
013100     MOVE OD-STATUS      TO ORD-STATUS.
013200     MOVE OD-ITEM-COUNT  TO ORD-ITEM-COUNT.
013300     MOVE OD-TOTAL-AMT   TO ORD-TOTAL-AMT.
013400*
013700 510-WRITE-ORDER-OUT.
013800*
013900     WRITE ORDER-RECORD.
014000     IF NOT ORDER-OUT-SUCCESSFUL
014100         DISPLAY "WRITE ERROR ON ORDOUT FOR ORDER " ORD-ID
014200         DISPLAY "FILE STATUS CODE IS " ORDER-OUT-FILE-STATUS
014300     ELSE
014400         ADD 1 TO WS-ORDERS-WRITTEN-CT.
014450     PERFORM 200-READ-ORDER-DETAIL THRU 200-EXIT.
014500*
014600 900-FINISH-RUN.
014700*
014800     CLOSE ORDWK3
014900           ORDER-OUT.
015000     DISPLAY "ORD040-MASTOUT " WS-ORDERS-WRITTEN-CT
015100         " ORDERS WRITTEN TO ORDOUT".
015200     IF WS-ORDERS-WRITTEN-CT > ZERO
015300         DISPLAY "ORD040-MASTOUT ORDER ID RANGE "
015400             WS-FIRST-ORDER-ID-N " TO " WS-LAST-ORDER-ID-N.
015500*
