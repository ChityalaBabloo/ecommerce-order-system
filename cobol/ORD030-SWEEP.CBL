000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  ORD030-SWEEP.
000400 AUTHOR.      R B WILLETT.
000500 INSTALLATION. CENTRAL DATA PROCESSING - ORDER SYSTEMS GROUP.
000600 DATE-WRITTEN. 04/22/1991.
000700 DATE-COMPILED.
000800 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    ORD030-SWEEP                                                *
001300*                                                                *
001400*    STEP 3 OF THE ORDER PROCESSING RUN.  A STRAIGHT PASS OVER   *
001500*    ORDWK2 (THE OUTPUT OF ORD020-TRANS).  ANY ORDER STILL       *
001600*    SITTING IN PENDING STATUS AFTER THE TRANSACTION STEP IS     *
001700*    ADVANCED TO PROCESSING -- THIS IS THE NIGHTLY HOUSEKEEPING  *
001800*    SWEEP THAT KEEPS ORDERS FROM SITTING IN PENDING FOREVER     *
001900*    JUST BECAUSE NO STATUS TRANSACTION CAME IN FOR THEM.  EVERY *
002000*    ORDER ON ORDWK2 IS COPIED TO ORDWK3 WHETHER IT WAS SWEPT     *
002100*    OR NOT.                                                     *
002200*                                                                *
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500******************************************************************
002600* 04/22/91  RBW  REQ 4473   ORIGINAL PROGRAM.
002700* 05/08/93  RBW  REQ 5190   SYNCHRONIZED WITH ORD010-EDIT RELEASE.
002800* 02/27/95  DMS  REQ 5804   ADDED RUN-CONTROL COUNTS FILE.
002900* 09/30/98  RBW  REQ 6690   CENTURY WINDOW REVIEW -- NO DATE
003000*                           FIELDS STORED ON THIS PROGRAM'S
003100*                           FILES, NO Y2K EXPOSURE. SIGNED OFF.
003200* 03/15/99  DMS  REQ 6711   Y2K CERTIFICATION -- RUN DATE DISPLAY
003300*                           VERIFIED FOR CENTURY ROLLOVER.
003400* 04/18/03  DMS  REQ 7301   CLEANED UP PARAGRAPH NUMBERING.
003410* 11/12/09  KMR  REQ 7844   ADDED PERFORM THRU RANGES AND AN
003420*                           EXIT-STYLE GO TO ON THE ORDER READ
003430*                           PER STANDARDS AUDIT.
003500******************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000*
004100 SPECIAL-NAMES.
004200     UPSI-0 IS RERUN-SWITCH.
004300*
004400 INPUT-OUTPUT SECTION.
004500*
004600 FILE-CONTROL.
004700*
004800     SELECT ORDWK2      ASSIGN TO "ORDWK2".
004900     SELECT ORDWK3      ASSIGN TO "ORDWK3"
005000                        FILE STATUS IS ORDWK3-FILE-STATUS.
005100     SELECT RUNCTL      ASSIGN TO "ORDRUNC".
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  ORDWK2.
005800*
005900     COPY ORDDTL.
006000*
006100 FD  ORDWK3.
006200*
006300     COPY ORDDTL
006400         REPLACING ==ORDER-DETAIL-RECORD== BY ==ORDER-DETAIL-RECORD-2==
006500                   ==OD-== BY ==O2-==.
006600*
006700 FD  RUNCTL.
006800*
006900     COPY RUNCTL.
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  WS-SWITCHES.
007400     05  ORDER-EOF-SWITCH            PIC X       VALUE "N".
007500         88  ORDER-EOF                           VALUE "Y".
007600     05  FILLER                      PIC X(04).
007700*
007800 01  WS-RUN-DATE-FIELDS.
007900     05  WS-RUN-DATE                 PIC 9(06).
008000 01  WS-RUN-DATE-FIELDS-R REDEFINES WS-RUN-DATE-FIELDS.
008100     05  WS-RUN-YY                   PIC 99.
008200     05  WS-RUN-MM                   PIC 99.
008300     05  WS-RUN-DD                   PIC 99.
008400*
008500 77  WS-LAST-ORDER-ID-N              PIC 9(08)   VALUE ZERO.
008600 77  WS-LAST-ORDER-ID-A REDEFINES WS-LAST-ORDER-ID-N
008700                                     PIC X(08).
008800*
008810 77  WS-FIRST-ORDER-ID-N             PIC 9(08)   VALUE ZERO.
008820 77  WS-FIRST-ORDER-ID-A REDEFINES WS-FIRST-ORDER-ID-N
008830                                     PIC X(08).
008840*
008900 01  WS-COUNTERS.
009000     05  WS-ORDERS-READ-CT           PIC S9(7)   COMP.
009010     05  WS-ORDERS-SWEPT-CT          PIC S9(7)   COMP.
009100     05  FILLER                      PIC X(04).
009200*
009300 01  WS-FILE-STATUS-FIELDS.
009400     05  ORDWK3-FILE-STATUS          PIC XX.
009500         88  ORDWK3-SUCCESSFUL               VALUE "00".
009600     05  FILLER                      PIC X(04).
009700*
009800 PROCEDURE DIVISION.
009900*
010000 000-SWEEP-PENDING-ORDERS.
010100*
010200     PERFORM 100-INITIALIZE-RUN.
010300     PERFORM 200-READ-ORDER-DETAIL THRU 200-EXIT.
010400     PERFORM 300-SWEEP-ORDER-RECORD THRU 750-WRITE-ORDER
010500         UNTIL ORDER-EOF.
010600     PERFORM 900-FINISH-RUN.
010700     STOP RUN.
010800*
010900 100-INITIALIZE-RUN.
011000*
011100     ACCEPT WS-RUN-DATE FROM DATE.
011200     DISPLAY "ORD030-SWEEP RUN DATE " WS-RUN-MM "/" WS-RUN-DD
011300         "/" WS-RUN-YY.
011400     IF RERUN-SWITCH
011500         DISPLAY "ORD030-SWEEP RUNNING IN RERUN MODE".
011600     OPEN INPUT  ORDWK2
011700          OUTPUT ORDWK3.
011800     OPEN I-O    RUNCTL.
011900     READ RUNCTL.
012000     MOVE ZERO TO WS-ORDERS-READ-CT
012010                  WS-ORDERS-SWEPT-CT.
012020     MOVE ZERO TO WS-FIRST-ORDER-ID-N.
012100*
012200 200-READ-ORDER-DETAIL.
012300*
012400     READ ORDWK2
012500         AT END
012600             MOVE "Y" TO ORDER-EOF-SWITCH
012650             GO TO 200-EXIT.
012700     MOVE OD-ORDER-ID TO WS-LAST-ORDER-ID-N.
012800     IF WS-ORDERS-READ-CT = ZERO
012810         MOVE OD-ORDER-ID TO WS-FIRST-ORDER-ID-N.
012820 200-EXIT.
012850     EXIT.
012900*
013000 300-SWEEP-ORDER-RECORD.
013100*
013200     ADD 1 TO WS-ORDERS-READ-CT.
013210     IF OD-PENDING
013300         MOVE "PROCESSING" TO OD-STATUS
013400         ADD 1 TO WS-ORDERS-SWEPT-CT.
013500*
013800 750-WRITE-ORDER.
013900*
014000     MOVE ORDER-DETAIL-RECORD TO ORDER-DETAIL-RECORD-2.
014100     WRITE ORDER-DETAIL-RECORD-2.
014200     IF NOT ORDWK3-SUCCESSFUL
014300         DISPLAY "WRITE ERROR ON ORDWK3 FOR ORDER " OD-ORDER-ID
014400         DISPLAY "FILE STATUS CODE IS " ORDWK3-FILE-STATUS.
014450     PERFORM 200-READ-ORDER-DETAIL THRU 200-EXIT.
014500*
014600 900-FINISH-RUN.
014700*
014800     ADD WS-ORDERS-SWEPT-CT TO RC-PENDING-SWEPT.
014900     REWRITE RUN-CONTROL-RECORD.
015000     CLOSE ORDWK2
015100           ORDWK3
015200           RUNCTL.
015300     DISPLAY "ORD030-SWEEP " WS-ORDERS-SWEPT-CT
015400         " OF " WS-ORDERS-READ-CT
015410         " ORDERS SWEPT FROM PENDING TO PROCESSING".
015420     IF WS-ORDERS-READ-CT > ZERO
015430         DISPLAY "ORD030-SWEEP ORDER ID RANGE "
015440             WS-FIRST-ORDER-ID-N " TO " WS-LAST-ORDER-ID-N.
015500*
