000100******************************************************************
000200*    ORDDTL.CPY                                                 *
000300*    ORDER-DETAIL WORK RECORD.  NOT ONE OF THE JOB'S DELIVERED   *
000400*    FILES -- THIS IS THE RECORD CARRIED ON ORDWK1/ORDWK2/ORDWK3 *
000500*    BETWEEN JOB STEPS SO THE ORDER HEADER AND ITS VALIDATED     *
000600*    LINE ITEMS TRAVEL TOGETHER FROM ORD010-EDIT THROUGH TO      *
000700*    ORD050-REPORT WITHOUT RE-READING THE ITEM FILE.             *
000800*                                                                *
000900*    OD-ITEM-COUNT DRIVES THE OCCURS DEPENDING ON TABLE BELOW.   *
001000*    SHOP LIMIT -- NO SINGLE ORDER MAY CARRY MORE THAN 200 LINE  *
001100*    ITEMS ON THIS WORK FILE (SEE ORD010-EDIT PARAGRAPH 440).    *
001200******************************************************************
001300*
001400 01  ORDER-DETAIL-RECORD.
001500     05  OD-ORDER-ID                 PIC 9(08).
001600     05  OD-CUST-NAME                PIC X(30).
001700     05  OD-CUST-EMAIL               PIC X(40).
001800     05  OD-STATUS                   PIC X(10).
001900         88  OD-PENDING                      VALUE "PENDING   ".
002000         88  OD-PROCESSING                   VALUE "PROCESSING".
002100         88  OD-SHIPPED                      VALUE "SHIPPED   ".
002200         88  OD-DELIVERED                    VALUE "DELIVERED ".
002300         88  OD-CANCELLED                    VALUE "CANCELLED ".
002400     05  OD-ITEM-COUNT               PIC 9(03).
002500     05  OD-TOTAL-AMT                PIC S9(8)V99.
002600     05  FILLER                      PIC X(02).
002700     05  OD-ITEM-ENTRY OCCURS 0 TO 200 TIMES
002800             DEPENDING ON OD-ITEM-COUNT
002900             INDEXED BY OD-ITEM-NDX.
003000         10  OD-ITM-ID               PIC 9(08).
003100         10  OD-ITM-PROD-NAME        PIC X(30).
003200         10  OD-ITM-QUANTITY         PIC 9(05).
003300         10  OD-ITM-PRICE            PIC S9(6)V99.
003400         10  OD-ITM-SUBTOTAL         PIC S9(8)V99.
003500*
