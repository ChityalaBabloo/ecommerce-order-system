000100******************************************************************
000200*    RUNCTL.CPY                                                 *
000300*    RUN-CONTROL COUNTS RECORD.  ONE RECORD, CARRIED FROM STEP   *
000400*    TO STEP OF THE ORDER-PROCESSING RUN SO THE LAST STEP        *
000500*    (ORD050-REPORT) CAN PRINT THE RUN-SUMMARY LINE WITHOUT      *
000600*    EVERY PROGRAM RE-COUNTING FROM SCRATCH.  EACH STEP OPENS    *
000700*    THIS FILE I-O, READS THE ONE RECORD, ADDS ITS OWN COUNTS,   *
000800*    AND REWRITES IT BEFORE CLOSING.                             *
000900******************************************************************
001000*
001100 01  RUN-CONTROL-RECORD.
001200     05  RC-ORDERS-READ              PIC 9(07).
001300     05  RC-ORDERS-REJECTED          PIC 9(07).
001400     05  RC-TRANS-APPLIED            PIC 9(07).
001500     05  RC-TRANS-REJECTED           PIC 9(07).
001600     05  RC-PENDING-SWEPT            PIC 9(07).
001700     05  FILLER                      PIC X(10).
001800*
