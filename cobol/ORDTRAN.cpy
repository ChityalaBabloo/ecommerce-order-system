000100******************************************************************
000200*    ORDTRAN.CPY                                                *
000300*    STATUS-CHANGE TRANSACTION RECORD.  ARRIVES IN ARBITRARY     *
000400*    ORDER, MUST BE SORTED ON TRN-ORDER-ID BEFORE IT CAN BE      *
000500*    MATCHED AGAINST THE ORDER WORK FILE.  SHARED BY             *
000600*    ORD020-TRANS.                                               *
000700*    NOTE -- THE THREE FIELDS BELOW ADD UP TO THE FULL 26-BYTE   *
000800*    TRANS-FILE RECORD LENGTH, SO THERE IS NO TRAILING FILLER    *
000900*    PAD HERE -- ONE WOULD PUSH THE RECORD PAST THAT LENGTH.     *
001000******************************************************************
001100*
001200 01  TRANSACTION-RECORD.
001300     05  TRN-ORDER-ID                PIC 9(08).
001400     05  TRN-ACTION                  PIC X(08).
001500         88  TRN-IS-STATUS                   VALUE "STATUS  ".
001600         88  TRN-IS-CANCEL                   VALUE "CANCEL  ".
001700     05  TRN-NEW-STATUS              PIC X(10).
001800*
